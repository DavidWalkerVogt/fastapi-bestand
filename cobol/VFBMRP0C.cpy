000100******************************************************************
000200* COPYBOOK   :: VFBMRP0C                                          00
000300* BESCHREIBUNG:: Satzbild Dispo-Kontobewegung (Feed               00
000400*                "MMT_MRP_Account" / Dispo-Feed) fuer die         00
000500*                Verfuegbarkeitsrechnung (VFBDRV0E).               00
000600*                                                                 00
000700* Jede Bewegung eines Teils im MRP-Lauf (Bedarf oder Deckung)     00
000800* erscheint hier als eigener Satz; ein Teil kann beliebig viele   00
000900* Saetze haben.  Ob ein Satz bestandswirksam ist, entscheidet     00
001000* allein das Unterreferenzobjekt (MR-SUBREFOBJ) - siehe Regel R1. 00
001100*                                                                 00
001200* Herkunft    :: vom Dispositionslauf taeglich neu erzeugt, NICHT 00
001300*                nach Teilenummer sortiert.  Die Verdichtung nach 00
001400*                Teil erfolgt im Treiber (B100/B110).             00
001500*                                                                 00
001600* Satzlaenge  :: 56 Byte, durch die Schnittstelle fest vorge-     00
001700*                geben - kein Reservefeld, da Fremdformat.        00
001800*----------------------------------------------------------------*
001900*  Byte-Lineal (1..56)                                            0
002000*  <--TEIL(20)----><SUBREFOBJ><TERMIN--><--BEDARF><-DECKUNG-      0
002100*----------------------------------------------------------------*
002200* Aenderungen:                                                    00
002300*-------|----------|-----|---------------------------------------*
002400* Vers. | Datum    | von | Kommentar                             *
002500*-------|----------|-----|---------------------------------------*
002600* A.00.00|1985-11-06| rkh | Neuerstellung - Satzbild Dispokonto  *VFBMRP10
002700* A.00.01|1988-02-19| tw  | SUBREFOBJ von X(06) auf X(10) erweit.*VFBMRP20
002800* A.00.02|1993-07-30| bns | Deckungsmenge MR-DECKUNG neu aufgen. *VFBMRP30
002900* A.00.03|1999-01-11| kl  | Jahr-2000: MR-TERMIN auf JJJJMMTT    *VFBMRP40
003000*-------|----------|-----|---------------------------------------*
003100******************************************************************
003200 01  VFB-MRP-SATZ.
003300*----------------------------------------------------------------*
003400* MR-TEIL        - Teilenummer (Schluessel), wie AM-TEIL.        *
003500*----------------------------------------------------------------*
003600     05  MR-TEIL                  PIC X(20).
003700*----------------------------------------------------------------*
003800* MR-SUBREFOBJ   - Unterreferenzobjekt der Bewegung.  Die ersten *
003900*                  zwei Stellen klassifizieren die Bewegung -    *
004000*                  bestandswirksam nur bei "ZV" oder "ZL"        *
004100*                  (Regel R1).  Zweite REDEFINES dieses          *
004200*                  Programms legt diese Klasse separat frei.     *
004300*----------------------------------------------------------------*
004400     05  MR-SUBREFOBJ              PIC X(10).
004500     05  MR-SUBREF-SICHT REDEFINES MR-SUBREFOBJ.
004600         10  MR-SUBREF-KLASSE      PIC X(02).
004700         10  MR-SUBREF-REST        PIC X(08).
004800*----------------------------------------------------------------*
004900* MR-TERMIN      - Termin der Bewegung, JJJJMMTT.  0 = vom       *
005000*                  Vorlauf nicht auswertbares Datum.  Wird nur   *
005100*                  durchgereicht - geht NICHT in die Mengen-     *
005200*                  rechnung ein (Regel R7).  Dritte REDEFINES    *
005300*                  dieses Programms.                             *
005400*----------------------------------------------------------------*
005500     05  MR-TERMIN                 PIC 9(08).
005600     05  MR-TERMIN-J-M-T REDEFINES MR-TERMIN.
005700         10  MR-TERMIN-JJJJ         PIC 9(04).
005800         10  MR-TERMIN-MM           PIC 9(02).
005900         10  MR-TERMIN-TT           PIC 9(02).
006000*----------------------------------------------------------------*
006100* MR-BEDARF      - Bedarfsmenge der Bewegung, 2 Dezimalstellen,  *
006200*                  vorzeichenbehaftet (Ueberdeckung moeglich).   *
006300*----------------------------------------------------------------*
006400     05  MR-BEDARF                 PIC S9(07)V9(02).
006500*----------------------------------------------------------------*
006600* MR-DECKUNG     - Deckungsmenge der Bewegung, 2 Dezimalstellen, *
006700*                  vorzeichenbehaftet.                           *
006800*----------------------------------------------------------------*
006900     05  MR-DECKUNG                PIC S9(07)V9(02).
