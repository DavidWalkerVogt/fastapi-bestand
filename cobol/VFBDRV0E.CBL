000100  IDENTIFICATION DIVISION.
000110  PROGRAM-ID.    VFBDRV0E.
000120  AUTHOR.        R. HAUSER.
000130  INSTALLATION.  MATERIALWIRTSCHAFT - DISPOSITION.
000140  DATE-WRITTEN.  1986-04-02.
000150  DATE-COMPILED.
000160  SECURITY.      NUR FUER INTERNEN BETRIEBSGEBRAUCH.
000170*
000180*****************************************************************
000190* PROGRAMM   :: VFBDRV0E                                         *
000200* KURZBESCHR.:: Treiber fuer die Verfuegbarkeitsrechnung         *
000210* ("Heute frei verfuegbar") je Teil.              *
000220*                                                                 *
000230* Liest den Artikelstamm (WBZ-Feed), das Dispo-Mengengeruest     *
000240* (MRP-Kontobewegungen) und den gruppierten Bestand, verdichtet  *
000250* die bestandswirksamen Dispo-Bewegungen je Teil (SUBREFOBJ(1:2) *
000260* = "ZV" oder "ZL") und mischt alle drei Quellen per Teilenummer  *
000270* zu einem Satz je Teil mit dem Ergebnis der Formel               *
000280* Heute frei verfuegbar = Bestand - kum.Bedarf + kum.Deckung *
000290* Fehlende Werte je Teil werden mit Null angenommen.  Ist eine   *
000300* der drei Eingabedateien vollstaendig leer, bleibt die Ausgabe  *
000310* ebenfalls leer (siehe B050-LEERDATEI-PRUEFEN).                 *
000320*                                                                 *
000330* Optional kann ueber die Teileliste TEILFILT ein Selektivlauf   *
000340* gefahren werden - es werden dann nur die dort aufgefuehrten    *
000350* Teile ausgegeben (siehe B500-FILTER-ANWENDEN).                 *
000360*                                                                 *
000370*-----------------------------------------------------------------
000380* Aenderungen:
000390*-------|----------|-----|---------------------------------------*
000400* Vers. | Datum    | von | Kommentar                             *
000410*-------|----------|-----|---------------------------------------*
000420* A.00.00|1986-04-02| rkh | Neuerstellung - Einlesen/Verdichten/  *VFD0010
000430* |          |     |  Mischen der drei Bestandsquellen    *VFD0020
000440* A.00.01|1987-09-14| bns | Artikelstamm-Sortierstufe B300 neu,   *VFD0030
000450* |          |     |  WBZ-Datum wird jetzt durchgereicht  *VFD0040
000460* A.00.02|1990-10-02| tw  | kum. Bedarf/Deckung auf 9(08)V9(02)   *VFD0050
000470* |          |     |  erweitert - Ueberlaufschutz         *VFD0060
000480* A.00.03|1993-07-30| bns | Deckungsmenge MR-DECKUNG in die       *VFD0070
000490* |          |     |  Verdichtung B110 aufgenommen         *VFD0080
000500* A.00.04|1994-03-08| bns | Selektivlauf ueber Teileliste neu -   *VFD0090
000510* |          |     |  B500-FILTER-ANWENDEN                *VFD0100
000520* A.00.05|1998-11-02| kl  | Jahr-2000: alle Datumsfelder auf      *VFD0110
000530* |          |     |  JJJJMMTT umgestellt, Copybooks       *VFD0120
000540* |          |     |  angepasst                            *VFD0130
000550* A.00.06|1999-01-11| kl  | Jahr-2000: Testlauf mit Jahrhundert-   *VFD0140
000560* |          |     |  wechsel-Datumswerten bestanden       *VFD0150
000570* A.00.07|2001-06-19| hof | Leerdatei-Regel praezisiert - Ausgabe *VFD0160
000580* |          |     |  bleibt leer, wenn EINE der drei      *VFD0170
000590* |          |     |  Quellen leer ist (nicht nur alle)    *VFD0180
000600*-------|----------|-----|---------------------------------------*
000610*
000620  ENVIRONMENT DIVISION.
000630  CONFIGURATION SECTION.
000640  SOURCE-COMPUTER.   TANDEM-NONSTOP.
000650  OBJECT-COMPUTER.   TANDEM-NONSTOP.
000660  SPECIAL-NAMES.
000670      C01 IS TOP-OF-FORM
000680      CLASS TEIL-ZEICHEN IS "0123456789"
000690      "abcdefghijklmnopqrstuvwxyz"
000700      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000710      "-".
000720*
000730  INPUT-OUTPUT SECTION.
000740  FILE-CONTROL.
000750  SELECT ARTIKEL-DATEI        ASSIGN TO ARTEINAB
000760      ORGANIZATION IS SEQUENTIAL
000770      ACCESS MODE IS SEQUENTIAL
000780      FILE STATUS IS W-ARTIKEL-STATUS.
000790  SELECT DISPO-DATEI          ASSIGN TO DISPOEIN
000800      ORGANIZATION IS SEQUENTIAL
000810      ACCESS MODE IS SEQUENTIAL
000820      FILE STATUS IS W-DISPO-STATUS.
000830  SELECT BESTAND-DATEI        ASSIGN TO BESTEIN
000840      ORGANIZATION IS SEQUENTIAL
000850      ACCESS MODE IS SEQUENTIAL
000860      FILE STATUS IS W-BESTAND-STATUS.
000870  SELECT FILTER-DATEI         ASSIGN TO TEILFILT
000880      ORGANIZATION IS SEQUENTIAL
000890      ACCESS MODE IS SEQUENTIAL
000900      FILE STATUS IS W-FILTER-STATUS.
000910  SELECT VERFUEGBAR-AUSGABE   ASSIGN TO VERFAUSG
000920      ORGANIZATION IS SEQUENTIAL
000930      ACCESS MODE IS SEQUENTIAL
000940      FILE STATUS IS W-AUSGABE-STATUS.
000950*
000960  SELECT ARTIKEL-SORT-DATEI   ASSIGN TO SARTSRT.
000970  SELECT DISPO-SORT-DATEI     ASSIGN TO SDISSRT.
000980  SELECT BESTAND-SORT-DATEI   ASSIGN TO SBESSRT.
000990  SELECT FILTER-SORT-DATEI    ASSIGN TO SFLTSRT.
001000*
001010  SELECT MRP-SUMME-DATEI      ASSIGN TO MRPSUMWK.
001020  SELECT VERFUEGBAR-ROH-DATEI ASSIGN TO VERFROHWK.
001030*
001040  SELECT SORT-ARTIKEL-WERK    ASSIGN TO SARTWK.
001050  SELECT SORT-DISPO-WERK      ASSIGN TO SDISWK.
001060  SELECT SORT-BESTAND-WERK    ASSIGN TO SBESWK.
001070  SELECT SORT-FILTER-WERK     ASSIGN TO SFLTWK.
001080*
001090  DATA DIVISION.
001100  FILE SECTION.
001110*----------------------------------------------------------------*
001120* Artikelstamm (WBZ-Feed) - roh, unsortiert wie geliefert.       *
001130*----------------------------------------------------------------*
001140  FD  ARTIKEL-DATEI
001150      RECORDING MODE IS F
001160      LABEL RECORDS ARE STANDARD
001170      RECORD CONTAINS 28 CHARACTERS
001180      BLOCK CONTAINS 0 RECORDS
001190      DATA RECORD IS VFB-ARTIKEL-SATZ.
001200      COPY VFBART0C OF "=VFBLIB".
001210*
001220*----------------------------------------------------------------*
001230* Dispo-Kontobewegungen (Dispo-Feed) - roh, unsortiert.          *
001240*----------------------------------------------------------------*
001250  FD  DISPO-DATEI
001260      RECORDING MODE IS F
001270      LABEL RECORDS ARE STANDARD
001280      RECORD CONTAINS 56 CHARACTERS
001290      BLOCK CONTAINS 0 RECORDS
001300      DATA RECORD IS VFB-MRP-SATZ.
001310      COPY VFBMRP0C OF "=VFBLIB".
001320*
001330*----------------------------------------------------------------*
001340* Bestand gruppiert (Bestandsfeed) - ein Satz je Teil erwartet.  *
001350*----------------------------------------------------------------*
001360  FD  BESTAND-DATEI
001370      RECORDING MODE IS F
001380      LABEL RECORDS ARE STANDARD
001390      RECORD CONTAINS 29 CHARACTERS
001400      BLOCK CONTAINS 0 RECORDS
001410      DATA RECORD IS VFB-BESTAND-SATZ.
001420      COPY VFBBST0C OF "=VFBLIB".
001430*
001440*----------------------------------------------------------------*
001450* Teileliste fuer Selektivlauf - optional, ggf. nicht zugewiesen.*
001460*----------------------------------------------------------------*
001470  FD  FILTER-DATEI
001480      RECORDING MODE IS F
001490      LABEL RECORDS ARE STANDARD
001500      RECORD CONTAINS 20 CHARACTERS
001510      BLOCK CONTAINS 0 RECORDS
001520      DATA RECORD IS VFB-FILTER-SATZ.
001530      COPY VFBFLT0C OF "=VFBLIB".
001540*
001550*----------------------------------------------------------------*
001560* Endgueltige Ausgabe - ein Satz je Teil, aufsteigend Teilenr.   *
001570*----------------------------------------------------------------*
001580  FD  VERFUEGBAR-AUSGABE
001590      RECORDING MODE IS F
001600      LABEL RECORDS ARE STANDARD
001610      RECORD CONTAINS 77 CHARACTERS
001620      BLOCK CONTAINS 0 RECORDS
001630      DATA RECORD IS VFB-AUSGABE-SATZ.
001640      COPY VFBAVG0C OF "=VFBLIB".
001650*
001660*----------------------------------------------------------------*
001670* Artikelstamm sortiert nach Teilenummer (Ausgabe von B300).     *
001680*----------------------------------------------------------------*
001690  FD  ARTIKEL-SORT-DATEI
001700      RECORDING MODE IS F
001710      LABEL RECORDS ARE STANDARD
001720      RECORD CONTAINS 28 CHARACTERS
001730      BLOCK CONTAINS 0 RECORDS
001740      DATA RECORD IS ARTIKEL-SORT-SATZ.
001750      COPY VFBART0C OF "=VFBLIB"
001751          REPLACING ==VFB-ARTIKEL-SATZ== BY ==ARTIKEL-SORT-SATZ==.
001760*
001770*----------------------------------------------------------------*
001780* Dispo-Kontobewegungen sortiert nach Teilenummer (B100 Eingang  *
001790* fuer die Verdichtung B110).                                    *
001800*----------------------------------------------------------------*
001810  FD  DISPO-SORT-DATEI
001820      RECORDING MODE IS F
001830      LABEL RECORDS ARE STANDARD
001840      RECORD CONTAINS 56 CHARACTERS
001850      BLOCK CONTAINS 0 RECORDS
001860      DATA RECORD IS DISPO-SORT-SATZ.
001870      COPY VFBMRP0C OF "=VFBLIB"
001871          REPLACING ==VFB-MRP-SATZ== BY ==DISPO-SORT-SATZ==.
001880*
001890*----------------------------------------------------------------*
001900* Bestand sortiert nach Teilenummer (Ausgabe von B200).          *
001910*----------------------------------------------------------------*
001920  FD  BESTAND-SORT-DATEI
001930      RECORDING MODE IS F
001940      LABEL RECORDS ARE STANDARD
001950      RECORD CONTAINS 29 CHARACTERS
001960      BLOCK CONTAINS 0 RECORDS
001970      DATA RECORD IS BESTAND-SORT-SATZ.
001980      COPY VFBBST0C OF "=VFBLIB"
001981          REPLACING ==VFB-BESTAND-SATZ== BY ==BESTAND-SORT-SATZ==.
001990*
002000*----------------------------------------------------------------*
002010* Teileliste sortiert nach Teilenummer (Ausgabe von B500).       *
002020*----------------------------------------------------------------*
002030  FD  FILTER-SORT-DATEI
002040      RECORDING MODE IS F
002050      LABEL RECORDS ARE STANDARD
002060      RECORD CONTAINS 20 CHARACTERS
002070      BLOCK CONTAINS 0 RECORDS
002080      DATA RECORD IS FILTER-SORT-SATZ.
002090      COPY VFBFLT0C OF "=VFBLIB"
002091          REPLACING ==VFB-FILTER-SATZ== BY ==FILTER-SORT-SATZ==.
002100*
002110*----------------------------------------------------------------*
002120* Zwischendatei - ein Summensatz je Teil aus der MRP-Verdichtung *
002130* (B110), bereits aufsteigend nach Teilenummer sortiert.         *
002140*----------------------------------------------------------------*
002150  FD  MRP-SUMME-DATEI
002160      RECORDING MODE IS F
002170      LABEL RECORDS ARE STANDARD
002180      RECORD CONTAINS 46 CHARACTERS
002190      BLOCK CONTAINS 0 RECORDS
002200      DATA RECORD IS MRP-SUMME-SATZ.
002210  01  MRP-SUMME-SATZ.
002220      05  MS-TEIL                  PIC X(20).
002230      05  MS-KUM-BEDARF             PIC S9(08)V9(02).
002240      05  MS-KUM-DECKUNG            PIC S9(08)V9(02).
002250      05  FILLER                    PIC X(06).
002260*
002270*----------------------------------------------------------------*
002280* Zwischendatei - ungefilterte Verfuegbarkeitsergebnisse aus der *
002290* Dreiwege-Mischung B400, aufsteigend nach Teilenummer.          *
002300*----------------------------------------------------------------*
002310  FD  VERFUEGBAR-ROH-DATEI
002320      RECORDING MODE IS F
002330      LABEL RECORDS ARE STANDARD
002340      RECORD CONTAINS 77 CHARACTERS
002350      BLOCK CONTAINS 0 RECORDS
002360      DATA RECORD IS VERFUEGBAR-ROH-SATZ.
002370      COPY VFBAVG0C OF "=VFBLIB"
002371          REPLACING ==VFB-AUSGABE-SATZ== BY ==VERFUEGBAR-ROH-SATZ==.
002380*
002390*----------------------------------------------------------------*
002400* SORT-Arbeitsdateien - je eine pro Sortierstufe B100/B200/B300  *
002410* und B500.  Sortschluessel ist stets die Teilenummer in den     *
002420* ersten 20 Byte des jeweiligen Satzes; der Rest ist Fuellmasse, *
002430* die SORT unveraendert mit durchreicht.                         *
002440*----------------------------------------------------------------*
002450  SD  SORT-ARTIKEL-WERK
002460      DATA RECORD IS SA-SORT-SATZ.
002470  01  SA-SORT-SATZ.
002480      05  SA-TEIL                   PIC X(20).
002490      05  FILLER                    PIC X(08).
002500*
002510  SD  SORT-DISPO-WERK
002520      DATA RECORD IS SD-SORT-SATZ.
002530  01  SD-SORT-SATZ.
002540      05  SD-TEIL                   PIC X(20).
002550      05  FILLER                    PIC X(36).
002560*
002570  SD  SORT-BESTAND-WERK
002580      DATA RECORD IS SB-SORT-SATZ.
002590  01  SB-SORT-SATZ.
002600      05  SB-TEIL                   PIC X(20).
002610      05  FILLER                    PIC X(09).
002620*
002630  SD  SORT-FILTER-WERK
002640      DATA RECORD IS SF-SORT-SATZ.
002650  01  SF-SORT-SATZ.
002660      05  SF-TEIL                   PIC X(20).
002670*
002680  WORKING-STORAGE SECTION.
002690*--------------------------------------------------------------------*
002700* Comp-Felder: Praefix Cn mit n = Anzahl Digits (wie SSF-Konvention) *
002710*--------------------------------------------------------------------*
002720  01          COMP-FELDER.
002730      05      C9-SAETZE-GESCHRIEBEN PIC S9(09) COMP VALUE ZERO.
002740      05      C9-TEILE-VERARBEITET  PIC S9(09) COMP VALUE ZERO.
002750      05      C9-DISPO-SAETZE       PIC S9(09) COMP VALUE ZERO.
002760      05      FILLER                PIC X(01).
002770*
002780*--------------------------------------------------------------------*
002790* Felder mit konstantem Inhalt: Praefix K                           *
002800*--------------------------------------------------------------------*
002810  01          KONSTANTE-FELDER.
002820      05      K-MODUL               PIC X(08) VALUE "VFBDRV0E".
002830      05      K-KLASSE-ZV           PIC X(02) VALUE "ZV".
002840      05      K-KLASSE-ZL           PIC X(02) VALUE "ZL".
002850      05      FILLER                PIC X(01).
002860*
002870*----------------------------------------------------------------*
002880* Datei-Status: Praefix W, mit FILE-STATUS-88-Leveln wie in den  *
002890* SSF-Treibern ueblich.                                          *
002900*----------------------------------------------------------------*
002910  01          DATEI-STATUS-FELDER.
002920      05      W-ARTIKEL-STATUS      PIC X(02).
002930      88  ARTIKEL-OK                     VALUE "00".
002940      88  ARTIKEL-EOF-STATUS             VALUE "10".
002950      05      W-DISPO-STATUS        PIC X(02).
002960      88  DISPO-OK                       VALUE "00".
002970      88  DISPO-EOF-STATUS                VALUE "10".
002980      05      W-BESTAND-STATUS      PIC X(02).
002990      88  BESTAND-OK                     VALUE "00".
003000      88  BESTAND-EOF-STATUS              VALUE "10".
003010      05      W-FILTER-STATUS       PIC X(02).
003020      88  FILTER-VORHANDEN               VALUE "00".
003030      88  FILTER-NICHT-VORHANDEN          VALUE "35".
003040      05      W-AUSGABE-STATUS      PIC X(02).
003050      88  AUSGABE-OK                     VALUE "00".
003060      05      FILLER                PIC X(01).
003070*
003080*----------------------------------------------------------------*
003090* Schalter fuer Dateiende und Ablaufsteuerung: Praefix W         *
003100*----------------------------------------------------------------*
003110  01          ABLAUF-SCHALTER.
003120      05      W-MRP-EOF-SW          PIC X(01) VALUE "N".
003130      88  MRP-SUMME-EOF                  VALUE "J".
003140      05      W-BEST-EOF-SW         PIC X(01) VALUE "N".
003150      88  BESTAND-SORT-EOF                VALUE "J".
003160      05      W-ART-EOF-SW          PIC X(01) VALUE "N".
003170      88  ARTIKEL-SORT-EOF                VALUE "J".
003180      05      W-DISPO-SORT-EOF-SW   PIC X(01) VALUE "N".
003190      88  DISPO-SORT-EOF                  VALUE "J".
003200      05      W-FLT-EOF-SW          PIC X(01) VALUE "N".
003210      05      W-ROH-EOF-SW          PIC X(01) VALUE "N".
003220      05      W-ERSTER-SATZ-SW      PIC X(01) VALUE "J".
003230      05      W-LEERLAUF-SW         PIC X(01) VALUE "N".
003240      88  LEERLAUF                       VALUE "J".
003250      05      W-FILTERMODUS-SW      PIC X(01) VALUE "N".
003260      88  FILTERMODUS-AKTIV               VALUE "J".
003270      05      W-MRP-TRIFFT-SW       PIC X(01) VALUE "N".
003280      05      W-BEST-TRIFFT-SW      PIC X(01) VALUE "N".
003290      05      W-ART-TRIFFT-SW       PIC X(01) VALUE "N".
003300      05      FILLER                PIC X(01).
003310*
003320*----------------------------------------------------------------*
003330* Arbeitsfelder der Mischstufe B400/C430/C440: Praefix W         *
003340*----------------------------------------------------------------*
003350  01          MISCH-ARBEITSFELDER.
003360      05      W-NIEDRIGSTER-TEIL    PIC X(20).
003370      05      W-MRP-VORIGER-TEIL    PIC X(20).
003380      05      W-BESTAND             PIC S9(07)V9(02).
003390      05      W-KUM-BEDARF          PIC S9(08)V9(02).
003400      05      W-KUM-DECKUNG         PIC S9(08)V9(02).
003410      05      W-VERFUEGBAR          PIC S9(09)V9(02).
003420      05      W-WBZ-DATE            PIC 9(08).
003430      05      W-WBZ-DATUM-JMT REDEFINES W-WBZ-DATE.
003440      10  W-WBZ-JJJJ            PIC 9(04).
003450      10  W-WBZ-MM              PIC 9(02).
003460      10  W-WBZ-TT              PIC 9(02).
003470      05      FILLER                PIC X(01).
003480*
003490  PROCEDURE DIVISION.
003500*
003510  A100-STEUERUNG SECTION.
003520  A100-00.
003530      PERFORM B000-VORLAUF THRU B000-99.
003540      IF W-LEERLAUF-SW = "N"
003550      PERFORM B400-MISCHE-BESTAENDE THRU B400-99
003560      PERFORM B500-FILTER-ANWENDEN  THRU B500-99
003570      END-IF.
003580      PERFORM B090-ENDE THRU B090-99.
003590      STOP RUN.
003600  A100-99.
003610      EXIT.
003620*
003630*----------------------------------------------------------------*
003640* B000-VORLAUF - Dateien oeffnen, alle drei Quellen sortieren,   *
003650* MRP-Verdichtung durchfuehren, Leerdatei-Regel R6 pruefen.      *
003660*----------------------------------------------------------------*
003670  B000-VORLAUF SECTION.
003680  B000-00.
003690      OPEN OUTPUT VERFUEGBAR-AUSGABE.
003700      PERFORM B100-SORT-MRP      THRU B100-99.
003710      PERFORM B200-SORT-BESTAND  THRU B200-99.
003720      PERFORM B300-SORT-ARTIKEL  THRU B300-99.
003730      PERFORM B050-LEERDATEI-PRUEFEN THRU B050-99.
003740  B000-99.
003750      EXIT.
003760*
003770*----------------------------------------------------------------*
003780* B100/B110 - Dispo-Feed sortieren und je Teil verdichten.       *
003790* Bestandswirksam sind nur Bewegungen mit SUBREFOBJ(1:2) = ZV    *
003800* oder ZL (Regel R1); die Summen je Teil werden als ein Satz je  *
003810* Teil in MRP-SUMME-DATEI abgelegt (Regeln R2/R3).               *
003820*----------------------------------------------------------------*
003830  B100-SORT-MRP SECTION.
003840  B100-00.
003850      SORT SORT-DISPO-WERK
003860      ON ASCENDING KEY SD-TEIL
003870      USING DISPO-DATEI
003880      GIVING DISPO-SORT-DATEI.
003890      PERFORM B110-VERDICHTE-MRP THRU B110-99.
003900  B100-99.
003910      EXIT.
003920*
003930  B110-VERDICHTE-MRP SECTION.
003940  B110-00.
003950      OPEN INPUT  DISPO-SORT-DATEI.
003960      OPEN OUTPUT MRP-SUMME-DATEI.
003970      MOVE "N" TO W-DISPO-SORT-EOF-SW.
003980      MOVE "J" TO W-ERSTER-SATZ-SW.
003990      MOVE ZERO TO W-KUM-BEDARF W-KUM-DECKUNG.
004000      PERFORM C100-LIES-DISPO-SORT THRU C100-99.
004010  B110-SCHLEIFE.
004020      IF W-DISPO-SORT-EOF-SW = "J"
004030      GO TO B110-ENDSTUECK.
004040      IF W-ERSTER-SATZ-SW = "J"
004050      MOVE MR-TEIL OF DISPO-SORT-SATZ TO W-MRP-VORIGER-TEIL
004060      MOVE "N" TO W-ERSTER-SATZ-SW
004070      END-IF.
004080      IF MR-TEIL OF DISPO-SORT-SATZ NOT = W-MRP-VORIGER-TEIL
004090      PERFORM C110-SUMMENSATZ-SCHREIBEN THRU C110-99
004100      MOVE MR-TEIL OF DISPO-SORT-SATZ TO W-MRP-VORIGER-TEIL
004110      MOVE ZERO TO W-KUM-BEDARF W-KUM-DECKUNG
004120      END-IF.
004130      IF MR-SUBREF-KLASSE OF DISPO-SORT-SATZ = K-KLASSE-ZV
004140      OR MR-SUBREF-KLASSE OF DISPO-SORT-SATZ = K-KLASSE-ZL
004150      ADD MR-BEDARF  OF DISPO-SORT-SATZ TO W-KUM-BEDARF
004160      ADD MR-DECKUNG OF DISPO-SORT-SATZ TO W-KUM-DECKUNG
004170      END-IF.
004180      ADD 1 TO C9-DISPO-SAETZE.
004190      PERFORM C100-LIES-DISPO-SORT THRU C100-99.
004200      GO TO B110-SCHLEIFE.
004210  B110-ENDSTUECK.
004220      IF C9-DISPO-SAETZE > ZERO
004230      PERFORM C110-SUMMENSATZ-SCHREIBEN THRU C110-99
004240      END-IF.
004250      CLOSE DISPO-SORT-DATEI MRP-SUMME-DATEI.
004260  B110-99.
004270      EXIT.
004280*
004290  C100-LIES-DISPO-SORT SECTION.
004300  C100-00.
004310      IF W-DISPO-SORT-EOF-SW = "N"
004320      READ DISPO-SORT-DATEI
004330      AT END MOVE "J" TO W-DISPO-SORT-EOF-SW
004340      END-READ
004350      END-IF.
004360  C100-99.
004370      EXIT.
004380*
004390  C110-SUMMENSATZ-SCHREIBEN SECTION.
004400  C110-00.
004410      MOVE W-MRP-VORIGER-TEIL TO MS-TEIL.
004420      MOVE W-KUM-BEDARF       TO MS-KUM-BEDARF.
004430      MOVE W-KUM-DECKUNG      TO MS-KUM-DECKUNG.
004440      WRITE MRP-SUMME-SATZ.
004450  C110-99.
004460      EXIT.
004470*
004480*----------------------------------------------------------------*
004490* B200 - Bestand nach Teilenummer sortieren.                     *
004500*----------------------------------------------------------------*
004510  B200-SORT-BESTAND SECTION.
004520  B200-00.
004530      SORT SORT-BESTAND-WERK
004540      ON ASCENDING KEY SB-TEIL
004550      USING BESTAND-DATEI
004560      GIVING BESTAND-SORT-DATEI.
004570  B200-99.
004580      EXIT.
004590*
004600*----------------------------------------------------------------*
004610* B300 - Artikelstamm nach Teilenummer sortieren.                *
004620*----------------------------------------------------------------*
004630  B300-SORT-ARTIKEL SECTION.
004640  B300-00.
004650      SORT SORT-ARTIKEL-WERK
004660      ON ASCENDING KEY SA-TEIL
004670      USING ARTIKEL-DATEI
004680      GIVING ARTIKEL-SORT-DATEI.
004690  B300-99.
004700      EXIT.
004710*
004720*----------------------------------------------------------------*
004730* B050 - Leerdatei-Regel R6: oeffnet die drei sortierten Quellen *
004740* der Mischstufe und liest den jeweils ersten Satz vor (Priming- *
004750* Read).  Ist eine der drei Quellen beim ersten Lesen bereits am *
004760* Ende, bleibt die gesamte Ausgabe leer.                         *
004770*----------------------------------------------------------------*
004780  B050-LEERDATEI-PRUEFEN SECTION.
004790  B050-00.
004800      OPEN INPUT MRP-SUMME-DATEI.
004810      OPEN INPUT BESTAND-SORT-DATEI.
004820      OPEN INPUT ARTIKEL-SORT-DATEI.
004830      MOVE "N" TO W-MRP-EOF-SW.
004840      MOVE "N" TO W-BEST-EOF-SW.
004850      MOVE "N" TO W-ART-EOF-SW.
004860      MOVE "N" TO W-LEERLAUF-SW.
004870      PERFORM C400-LIES-MRP-SUMME  THRU C400-99.
004880      PERFORM C410-LIES-BESTAND    THRU C410-99.
004890      PERFORM C420-LIES-ARTIKEL    THRU C420-99.
004900      IF W-MRP-EOF-SW = "J" OR W-BEST-EOF-SW = "J" OR W-ART-EOF-SW = "J"
004910      MOVE "J" TO W-LEERLAUF-SW
004920      END-IF.
004930  B050-99.
004940      EXIT.
004950*
004960  C400-LIES-MRP-SUMME SECTION.
004970  C400-00.
004980      IF W-MRP-EOF-SW = "N"
004990      READ MRP-SUMME-DATEI
005000      AT END MOVE "J" TO W-MRP-EOF-SW
005010      END-READ
005020      END-IF.
005030  C400-99.
005040      EXIT.
005050*
005060  C410-LIES-BESTAND SECTION.
005070  C410-00.
005080      IF W-BEST-EOF-SW = "N"
005090      READ BESTAND-SORT-DATEI
005100      AT END MOVE "J" TO W-BEST-EOF-SW
005110      END-READ
005120      END-IF.
005130  C410-99.
005140      EXIT.
005150*
005160  C420-LIES-ARTIKEL SECTION.
005170  C420-00.
005180      IF W-ART-EOF-SW = "N"
005190      READ ARTIKEL-SORT-DATEI
005200      AT END MOVE "J" TO W-ART-EOF-SW
005210      END-READ
005220      END-IF.
005230  C420-99.
005240      EXIT.
005250*
005260*----------------------------------------------------------------*
005270* B400 - Dreiwege-Mischung (volle Aussenverbindung) der drei      *
005280* sortierten Quellen zu VERFUEGBAR-ROH-DATEI (Regel R5: fehlende *
005290* Werte je Teil werden mit Null angenommen).  Klassischer         *
005300* Ausgleichszeilen-Algorithmus - die Quelle(n) mit dem im         *
005310* Augenblick niedrigsten Schluessel liefern ihre Werte, die       *
005320* uebrigen bleiben auf Null.                                      *
005330*----------------------------------------------------------------*
005340  B400-MISCHE-BESTAENDE SECTION.
005350  B400-00.
005360      OPEN OUTPUT VERFUEGBAR-ROH-DATEI.
005370  B400-SCHLEIFE.
005380      IF W-MRP-EOF-SW = "J" AND W-BEST-EOF-SW = "J" AND W-ART-EOF-SW = "J"
005390      GO TO B400-ENDSTUECK.
005400      PERFORM C430-NIEDRIGSTEN-SCHLUESSEL-ERMITTELN THRU C430-99.
005410      PERFORM C440-VERFUEGBARKEIT-BERECHNEN THRU C440-99.
005420      PERFORM C450-AUSGABE-SATZ-SCHREIBEN THRU C450-99.
005430      ADD 1 TO C9-TEILE-VERARBEITET.
005440      GO TO B400-SCHLEIFE.
005450  B400-ENDSTUECK.
005460      CLOSE MRP-SUMME-DATEI.
005470      CLOSE BESTAND-SORT-DATEI.
005480      CLOSE ARTIKEL-SORT-DATEI.
005490      CLOSE VERFUEGBAR-ROH-DATEI.
005500  B400-99.
005510      EXIT.
005520*
005530*----------------------------------------------------------------*
005540* C430 - ermittelt die niedrigste der drei aktuellen Teilenummern*
005550* (eine am Ende stehende Quelle zaehlt als HIGH-VALUES), stellt   *
005560* die Mengen der treffenden Quelle(n) bereit und liest die        *
005570* treffende(n) Quelle(n) weiter (Regel R5 Default = bereits durch *
005580* das vorherige MOVE ZERO gesetzt).                                *
005590*----------------------------------------------------------------*
005600  C430-NIEDRIGSTEN-SCHLUESSEL-ERMITTELN SECTION.
005610  C430-00.
005620      MOVE HIGH-VALUES TO W-NIEDRIGSTER-TEIL.
005630      MOVE ZERO TO W-BESTAND W-KUM-BEDARF W-KUM-DECKUNG W-WBZ-DATE.
005640      MOVE "N" TO W-MRP-TRIFFT-SW.
005650      MOVE "N" TO W-BEST-TRIFFT-SW.
005660      MOVE "N" TO W-ART-TRIFFT-SW.
005670      IF W-MRP-EOF-SW = "N" AND MS-TEIL < W-NIEDRIGSTER-TEIL
005680      MOVE MS-TEIL TO W-NIEDRIGSTER-TEIL
005690      END-IF.
005700      IF W-BEST-EOF-SW = "N"
005710      AND ST-TEIL OF BESTAND-SORT-SATZ < W-NIEDRIGSTER-TEIL
005720      MOVE ST-TEIL OF BESTAND-SORT-SATZ TO W-NIEDRIGSTER-TEIL
005730      END-IF.
005740      IF W-ART-EOF-SW = "N"
005750      AND AM-TEIL OF ARTIKEL-SORT-SATZ < W-NIEDRIGSTER-TEIL
005760      MOVE AM-TEIL OF ARTIKEL-SORT-SATZ TO W-NIEDRIGSTER-TEIL
005770      END-IF.
005780      IF W-MRP-EOF-SW = "N" AND MS-TEIL = W-NIEDRIGSTER-TEIL
005790      MOVE "J" TO W-MRP-TRIFFT-SW
005800      MOVE MS-KUM-BEDARF  TO W-KUM-BEDARF
005810      MOVE MS-KUM-DECKUNG TO W-KUM-DECKUNG
005820      END-IF.
005830      IF W-BEST-EOF-SW = "N"
005840      AND ST-TEIL OF BESTAND-SORT-SATZ = W-NIEDRIGSTER-TEIL
005850      MOVE "J" TO W-BEST-TRIFFT-SW
005860      MOVE ST-ANZAHL OF BESTAND-SORT-SATZ TO W-BESTAND
005870      END-IF.
005880      IF W-ART-EOF-SW = "N"
005890      AND AM-TEIL OF ARTIKEL-SORT-SATZ = W-NIEDRIGSTER-TEIL
005900      MOVE "J" TO W-ART-TRIFFT-SW
005910      MOVE AM-WBZ-DATE OF ARTIKEL-SORT-SATZ TO W-WBZ-DATE
005920      END-IF.
005930      IF W-MRP-TRIFFT-SW = "J"
005940      PERFORM C400-LIES-MRP-SUMME THRU C400-99
005950      END-IF.
005960      IF W-BEST-TRIFFT-SW = "J"
005970      PERFORM C410-LIES-BESTAND THRU C410-99
005980      END-IF.
005990      IF W-ART-TRIFFT-SW = "J"
006000      PERFORM C420-LIES-ARTIKEL THRU C420-99
006010      END-IF.
006020  C430-99.
006030      EXIT.
006040*
006050*----------------------------------------------------------------*
006060* C440 - Regel R4: Heute frei verfuegbar = Bestand - kum.Bedarf  *
006070* + kum.Deckung.  Reine Festpunkt-Addition/Subtraktion auf 2      *
006080* Dezimalstellen, keine Rundung, Ergebnis kann negativ sein.      *
006090*----------------------------------------------------------------*
006100  C440-VERFUEGBARKEIT-BERECHNEN SECTION.
006110  C440-00.
006120      COMPUTE W-VERFUEGBAR = W-BESTAND - W-KUM-BEDARF + W-KUM-DECKUNG.
006130  C440-99.
006140      EXIT.
006150*
006160  C450-AUSGABE-SATZ-SCHREIBEN SECTION.
006170  C450-00.
006180      MOVE W-NIEDRIGSTER-TEIL TO AV-TEIL       OF VERFUEGBAR-ROH-SATZ.
006190      MOVE W-BESTAND          TO AV-BESTAND    OF VERFUEGBAR-ROH-SATZ.
006200      MOVE W-KUM-BEDARF       TO AV-KUM-BEDARF  OF VERFUEGBAR-ROH-SATZ.
006210      MOVE W-KUM-DECKUNG      TO AV-KUM-DECKUNG OF VERFUEGBAR-ROH-SATZ.
006220      MOVE W-VERFUEGBAR       TO AV-VERFUEGBAR  OF VERFUEGBAR-ROH-SATZ.
006230      MOVE W-WBZ-DATE         TO AV-WBZ-DATE    OF VERFUEGBAR-ROH-SATZ.
006240      WRITE VERFUEGBAR-ROH-SATZ.
006250  C450-99.
006260      EXIT.
006270*
006280*----------------------------------------------------------------*
006290* B500 - optionaler Selektivlauf (Regel R8).  Ist die Teileliste *
006300* TEILFILT zuweisbar und lesbar, wird nur fuer die dort           *
006310* aufgefuehrten Teile ein Satz in die endgueltige Ausgabe          *
006320* uebernommen; sonst wird VERFUEGBAR-ROH-DATEI unveraendert        *
006330* durchgeschrieben.                                                *
006340*----------------------------------------------------------------*
006350  B500-FILTER-ANWENDEN SECTION.
006360  B500-00.
006370      MOVE "N" TO W-FILTERMODUS-SW.
006380      OPEN INPUT FILTER-DATEI.
006390      IF W-FILTER-STATUS = "00"
006400      CLOSE FILTER-DATEI
006410      SORT SORT-FILTER-WERK
006420      ON ASCENDING KEY SF-TEIL
006430      USING FILTER-DATEI
006440      GIVING FILTER-SORT-DATEI
006450      MOVE "J" TO W-FILTERMODUS-SW
006460      END-IF.
006470      IF W-FILTERMODUS-SW = "J"
006480      PERFORM B510-MIT-FILTER-MISCHEN THRU B510-99
006490      ELSE
006500      PERFORM B520-OHNE-FILTER-KOPIEREN THRU B520-99
006510      END-IF.
006520  B500-99.
006530      EXIT.
006540*
006550  B510-MIT-FILTER-MISCHEN SECTION.
006560  B510-00.
006570      OPEN INPUT FILTER-SORT-DATEI.
006580      OPEN INPUT VERFUEGBAR-ROH-DATEI.
006590      MOVE "N" TO W-FLT-EOF-SW.
006600      MOVE "N" TO W-ROH-EOF-SW.
006610      PERFORM C500-LIES-FILTER-SORT     THRU C500-99.
006620      PERFORM C510-LIES-VERFUEGBAR-ROH  THRU C510-99.
006630  B510-SCHLEIFE.
006640      IF W-FLT-EOF-SW = "J" OR W-ROH-EOF-SW = "J"
006650      GO TO B510-ENDSTUECK.
006660      IF AF-TEIL OF FILTER-SORT-SATZ = AV-TEIL OF VERFUEGBAR-ROH-SATZ
006670      PERFORM C520-SATZ-UEBERNEHMEN THRU C520-99
006680      PERFORM C500-LIES-FILTER-SORT    THRU C500-99
006690      PERFORM C510-LIES-VERFUEGBAR-ROH THRU C510-99
006700      ELSE
006710      IF AF-TEIL OF FILTER-SORT-SATZ < AV-TEIL OF VERFUEGBAR-ROH-SATZ
006720      PERFORM C500-LIES-FILTER-SORT THRU C500-99
006730      ELSE
006740      PERFORM C510-LIES-VERFUEGBAR-ROH THRU C510-99
006750      END-IF
006760      END-IF.
006770      GO TO B510-SCHLEIFE.
006780  B510-ENDSTUECK.
006790      CLOSE FILTER-SORT-DATEI.
006800      CLOSE VERFUEGBAR-ROH-DATEI.
006810  B510-99.
006820      EXIT.
006830*
006840  B520-OHNE-FILTER-KOPIEREN SECTION.
006850  B520-00.
006860      OPEN INPUT VERFUEGBAR-ROH-DATEI.
006870      MOVE "N" TO W-ROH-EOF-SW.
006880      PERFORM C510-LIES-VERFUEGBAR-ROH THRU C510-99.
006890  B520-SCHLEIFE.
006900      IF W-ROH-EOF-SW = "J"
006910      GO TO B520-ENDSTUECK.
006920      PERFORM C520-SATZ-UEBERNEHMEN THRU C520-99.
006930      PERFORM C510-LIES-VERFUEGBAR-ROH THRU C510-99.
006940      GO TO B520-SCHLEIFE.
006950  B520-ENDSTUECK.
006960      CLOSE VERFUEGBAR-ROH-DATEI.
006970  B520-99.
006980      EXIT.
006990*
007000  C500-LIES-FILTER-SORT SECTION.
007010  C500-00.
007020      IF W-FLT-EOF-SW = "N"
007030      READ FILTER-SORT-DATEI
007040      AT END MOVE "J" TO W-FLT-EOF-SW
007050      END-READ
007060      END-IF.
007070  C500-99.
007080      EXIT.
007090*
007100  C510-LIES-VERFUEGBAR-ROH SECTION.
007110  C510-00.
007120      IF W-ROH-EOF-SW = "N"
007130      READ VERFUEGBAR-ROH-DATEI
007140      AT END MOVE "J" TO W-ROH-EOF-SW
007150      END-READ
007160      END-IF.
007170  C510-99.
007180      EXIT.
007190*
007200  C520-SATZ-UEBERNEHMEN SECTION.
007210  C520-00.
007220      MOVE VERFUEGBAR-ROH-SATZ TO VFB-AUSGABE-SATZ.
007230      WRITE VFB-AUSGABE-SATZ.
007240      ADD 1 TO C9-SAETZE-GESCHRIEBEN.
007250  C520-99.
007260      EXIT.
007270*
007280*----------------------------------------------------------------*
007290* B090 - Programmende, Ausgabedatei schliessen, Laufstatistik    *
007300* ausgeben.                                                       *
007310*----------------------------------------------------------------*
007320  B090-ENDE SECTION.
007330  B090-00.
007340      CLOSE VERFUEGBAR-AUSGABE.
007350      DISPLAY "VFBDRV0E - VERFUEGBARKEITSRECHNUNG BEENDET".
007360      DISPLAY "VFBDRV0E - TEILE VERARBEITET  : " C9-TEILE-VERARBEITET.
007370      DISPLAY "VFBDRV0E - SAETZE GESCHRIEBEN : " C9-SAETZE-GESCHRIEBEN.
007380  B090-99.
007390      EXIT.
007400  
