000100******************************************************************
000200* COPYBOOK   :: VFBFLT0C                                          00
000300* BESCHREIBUNG:: Satzbild Teileliste fuer selektive Laeufe der    00
000400*                Verfuegbarkeitsrechnung (VFBDRV0E) - optionale   00
000500*                Eingabe.  Entspricht der Teile-Auswahl des       00
000600*                frueheren "/calculate"-Aufrufs der Vorlaeufer-   00
000700*                schnittstelle (siehe Regel R8).                 00
000800*                                                                 00
000900* Ist diese Datei beim Aufruf NICHT zugewiesen oder leer, laeuft 00
001000* VFBDRV0E ungefiltert (B500-FILTER-ANWENDEN wird dann nicht      00
001100* durchlaufen).                                                  00
001200*                                                                 00
001300* Satzlaenge  :: 20 Byte.                                        00
001400*----------------------------------------------------------------*
001500* Aenderungen:                                                    00
001600*-------|----------|-----|---------------------------------------*
001700* Vers. | Datum    | von | Kommentar                             *
001800*-------|----------|-----|---------------------------------------*
001900* A.00.00|1994-03-08| bns | Neuerstellung - Selektivlauf Teile   *VFBFLT10
002000*-------|----------|-----|---------------------------------------*
002100******************************************************************
002200 01  VFB-FILTER-SATZ.
002300*----------------------------------------------------------------*
002400* AF-TEIL        - angeforderte Teilenummer; genauer Vergleich   *
002500*                  (exact match) gegen AV-TEIL, siehe Regel R8.  *
002600*----------------------------------------------------------------*
002700     05  AF-TEIL                   PIC X(20).
