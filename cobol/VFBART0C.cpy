000100******************************************************************
000200* COPYBOOK   :: VFBART0C                                          00
000300* BESCHREIBUNG:: Satzbild Artikelstamm-Schnittstelle (Feed         00
000400*                "S_artikel" / WBZ-Feed) fuer die                 00
000500*                Verfuegbarkeitsrechnung (VFBDRV0E).               00
000600*                                                                 00
000700* Der Satz liefert je Artikel (Teilenummer) nur das Ende der      00
000800* Wiederbeschaffungszeit (WBZ). Mengen werden auf diesem Feed     00
000900* nicht gefuehrt.                                                 00
001000*                                                                 00
001100* Herkunft    :: vom vorgelagerten System taeglich neu erzeugt.   00
001200*                Satz ist NICHT nach Teilenummer sortiert - die   00
001300*                Sortierung erfolgt im Treiber (B300-SORT-ART).   00
001400*                                                                 00
001500* Satzlaenge  :: 28 Byte, durch die Schnittstelle fest vorge-     00
001600*                geben - kein Reservefeld, da Fremdformat.        00
001700*                                                                 00
001800*----------------------------------------------------------------*
001900*  Byte-Lineal (1..28)                                           00
002000*  000000000111111111122222222                                  00
002100*  123456789012345678901234567890                                 00
002200*  <--AM-TEIL(20)----><AM-WBZ-DAT>                                00
002300*----------------------------------------------------------------*
002400* Aenderungen:                                                    00
002500*-------|----------|-----|---------------------------------------*
002600* Vers. | Datum    | von | Kommentar                             *
002700*-------|----------|-----|---------------------------------------*
002800* A.00.00|1986-04-02| rkh | Neuerstellung - Satzbild S_artikel   *VFBART10
002900* A.00.01|1987-09-14| bns | WBZ-Feld auf 9(08) JJJJMMTT umgestelt*VFBART20
003000* A.00.02|1999-01-11| kl  | Jahr-2000: Pruefung JJJJ statt JJ    *VFBART30
003100*-------|----------|-----|---------------------------------------*
003200******************************************************************
003300 01  VFB-ARTIKEL-SATZ.
003400*----------------------------------------------------------------*
003500* AM-TEIL        - Teilenummer (Schluessel), alphanumerisch,     *
003600*                  linksbuendig mit Leerzeichen aufgefuellt.     *
003700*----------------------------------------------------------------*
003800     05  AM-TEIL                 PIC X(20).
003900*----------------------------------------------------------------*
004000* AM-WBZ-DATE    - Datum Ende Wiederbeschaffungszeit, JJJJMMTT.  *
004100*                  Wert 0 = unbekannt / vom Vorlauf nicht         *
004200*                  auswertbares Datum (siehe Regel R7).          *
004300*----------------------------------------------------------------*
004400     05  AM-WBZ-DATE              PIC 9(08).
004500*----------------------------------------------------------------*
004600* Alternative Sicht auf AM-WBZ-DATE, aufgeteilt in Jahr/Monat/   *
004700* Tag - wird in C420-LIES-ARTIKEL fuer die Pruefung "Datum       *
004800* unbekannt" (alle Gruppen Null) verwendet.  Erste REDEFINES     *
004900* dieses Programms.                                              *
005000*----------------------------------------------------------------*
005100     05  AM-WBZ-DATUM-JMT REDEFINES AM-WBZ-DATE.
005200         10  AM-WBZ-JJJJ          PIC 9(04).
005300         10  AM-WBZ-MM            PIC 9(02).
005400         10  AM-WBZ-TT            PIC 9(02).
005500         88  AM-WBZ-UNBEKANNT     VALUE 0.
