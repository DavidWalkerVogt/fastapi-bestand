000100******************************************************************
000200* COPYBOOK   :: VFBAVG0C                                          00
000300* BESCHREIBUNG:: Satzbild Ausgabe "Heute frei verfuegbar" der     00
000400*                Verfuegbarkeitsrechnung (VFBDRV0E) - ein Satz    00
000500*                je Teil, aufsteigend nach Teilenummer.           00
001000*                                                                 00
001100* Satzlaenge  :: 77 Byte (20+9+10+10+11+8+9 Reserve).  Die        00
001200*                Reserve am Satzende ist bewusst vorgesehen, um   00
001300*                spaetere Erweiterungen (z.B. weitere Kennzeichen)00
001400*                ohne Satzlaengenaenderung aufnehmen zu koennen.  00
001500*----------------------------------------------------------------*
001600*  Byte-Lineal (1..77)                                            0
001700*  <TEIL(20)><BESTD><KBEDF----><KDECK----><VERFUEG----><WBZDAT><RSV0
001800*----------------------------------------------------------------*
001900* Aenderungen:                                                    00
002000*-------|----------|-----|---------------------------------------*
002100* Vers. | Datum    | von | Kommentar                             *
002200*-------|----------|-----|---------------------------------------*
002300* A.00.00|1986-04-02| rkh | Neuerstellung - Ausgabesatz          *VFBAVG10
002400* A.00.01|1990-10-02| tw  | kum. Bedarf/Deckung auf 9(08)V9(02)  *VFBAVG20
002500*        |          |     |  erweitert (Ueberlaufschutz)         *VFBAVG20
002600* A.00.02|1999-01-11| kl  | Jahr-2000: AV-WBZ-DATE auf JJJJMMTT   *VFBAVG30
002700*-------|----------|-----|---------------------------------------*
002800******************************************************************
002900 01  VFB-AUSGABE-SATZ.
003000*----------------------------------------------------------------*
003100* AV-TEIL        - Teilenummer.                                  *
003200*----------------------------------------------------------------*
003300     05  AV-TEIL                   PIC X(20).
003400*----------------------------------------------------------------*
003500* AV-BESTAND     - Bestand (Heute); 0 wenn Teil nicht im          *
003600*                  Bestandsfeed (Regel R5).                      *
003700*----------------------------------------------------------------*
003800     05  AV-BESTAND                PIC S9(07)V9(02).
003900*----------------------------------------------------------------*
004000* AV-KUM-BEDARF  - kum. Bedarfsmenge ueber alle bestandswirksamen*
004100*                  Bewegungen (Regel R2); 0 wenn keine.          *
004200*----------------------------------------------------------------*
004300     05  AV-KUM-BEDARF             PIC S9(08)V9(02).
004400*----------------------------------------------------------------*
004500* AV-KUM-DECKUNG - kum. Deckungsmenge ueber alle bestandswirksamen*
004600*                  Bewegungen (Regel R3); 0 wenn keine.          *
004700*----------------------------------------------------------------*
004800     05  AV-KUM-DECKUNG            PIC S9(08)V9(02).
004900*----------------------------------------------------------------*
005000* AV-VERFUEGBAR  - Heute frei verfuegbar = AV-BESTAND -          *
005100*                  AV-KUM-BEDARF + AV-KUM-DECKUNG (Regel R4);    *
005200*                  kann negativ sein (Ueberdeckung).             *
005300*----------------------------------------------------------------*
005400     05  AV-VERFUEGBAR             PIC S9(09)V9(02).
005500*----------------------------------------------------------------*
005600* AV-WBZ-DATE    - Datum Ende WBZ, aus Artikelstamm; 0 wenn Teil *
005700*                  nicht im Artikelstamm oder Datum unbekannt.   *
005800*----------------------------------------------------------------*
005900     05  AV-WBZ-DATE               PIC 9(08).
006000     05  AV-WBZ-DATUM-JMT REDEFINES AV-WBZ-DATE.
006100         10  AV-WBZ-JJJJ           PIC 9(04).
006200         10  AV-WBZ-MM             PIC 9(02).
006300         10  AV-WBZ-TT             PIC 9(02).
006400*----------------------------------------------------------------*
006500* FILLER         - Reservefeld, siehe Satzlaengen-Hinweis oben.  *
006600*----------------------------------------------------------------*
006700     05  FILLER                    PIC X(09).
