000100******************************************************************
000200* COPYBOOK   :: VFBBST0C                                          00
000300* BESCHREIBUNG:: Satzbild Bestand gruppiert (Feed                 00
000400*                "MLA_Onhand" / Bestandsfeed) fuer die            00
000500*                Verfuegbarkeitsrechnung (VFBDRV0E).               00
000600*                                                                 00
000700* Feed liefert bereits EINEN Satz je Teil (vorgelagert verdichtet 00
000800* auf Lagerorte/Chargen) - der Treiber unterstellt Eindeutigkeit; 00
000900* erscheint ein Teil mehrfach, gilt der letzte gelesene Wert.     00
001000*                                                                 00
001100* Satzlaenge  :: 29 Byte, durch die Schnittstelle fest vorge-     00
001200*                geben - kein Reservefeld, da Fremdformat.        00
001300*----------------------------------------------------------------*
001400*  Byte-Lineal (1..29)                                            0
001500*  <--ST-TEIL(20)----><-ST-ANZAHL-                                0
001600*----------------------------------------------------------------*
001700* Aenderungen:                                                    00
001800*-------|----------|-----|---------------------------------------*
001900* Vers. | Datum    | von | Kommentar                             *
002000*-------|----------|-----|---------------------------------------*
002100* A.00.00|1986-04-02| rkh | Neuerstellung - Satzbild MLA_Onhand  *VFBBST10
002200* A.00.01|1991-05-23| tw  | ST-ANZAHL vorzeichenbehaftet gemacht *VFBBST20
002300*-------|----------|-----|---------------------------------------*
002400******************************************************************
002500 01  VFB-BESTAND-SATZ.
002600*----------------------------------------------------------------*
002700* ST-TEIL        - Teilenummer (Schluessel), wie AM-TEIL.        *
002800*----------------------------------------------------------------*
002900     05  ST-TEIL                   PIC X(20).
003000*----------------------------------------------------------------*
003100* ST-ANZAHL      - Bestand (Heute), 2 Dezimalstellen, vorzeichen-*
003200*                  behaftet.  Fehlt ein Teil auf diesem Feed,    *
003300*                  wird mit Null angenommen (Regel R5).          *
003400*----------------------------------------------------------------*
003500     05  ST-ANZAHL                 PIC S9(07)V9(02).
